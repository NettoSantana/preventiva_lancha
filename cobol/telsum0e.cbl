000100 IDENTIFICATION DIVISION.
000200 
000300 PROGRAM-ID. TELSUM0.
000400 
000500 AUTHOR. M. HAUSER.
000600 
000700 INSTALLATION. WSOFT ABT. FAHRZEUGTELEMETRIE.
000800 
000900 DATE-WRITTEN. 1987-06-15.
001000 
001100 DATE-COMPILED.
001200 
001300 SECURITY. NUR FUER INTERNEN GEBRAUCH - KEINE WEITERGABE.
001400 
001500*****************************************************************
001600* Letzte Aenderung :: 2024-11-04
001700* Letzte Version   :: D.03.00
001800* Kurzbeschreibung :: Batch-Verdichtung Telemetrie-Rohsaetze
001900*                      (Brasilsat-Tracker) zu Wartungs-Summensatz
002000* Auftrag           :: VTRACK-118
002100*
002200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002400*----------------------------------------------------------------*
002500* Vers. | Datum    | von | Kommentar                             *
002600*-------|----------|-----|---------------------------------------*
002700*A.00.  |1987      | mh  |                                       *
002800*       |          |     |                                       *
002900*-------|----------|-----|---------------------------------------*
003000*A.00.00|1987-06-15| mh  | Neuerstellung - Verdichtung Rohsatz    VTRK0001
003100*       |          |     | Zuendung/Bordspannung zu Summensatz
003200*A.01.00|1991-02-20| rs  | Feldbreite ACC-TIME auf 9 Stellen      VTRK0022
003300*       |          |     | erweitert (Auftrag VTRACK-22)
003400*B.00.00|1995-09-11| dw  | Abschlussprotokoll mit 3 Zaehlern      VTRK0045
003500*       |          |     | ergaenzt (gelesen/uebernommen/
003600*       |          |     | zurueckgewiesen)
003700*B.00.01|1998-12-02| kl  | Jahr-2000-Pruefung: SERVER-TIME bleibt VTRK0098
003800*       |          |     | 4-stellig (YYYY), keine Aenderung
003900*       |          |     | erforderlich, nur geprueft u. vermerkt
004000*C.00.00|2003-04-17| jp  | Auslesen des Plattform-Statuscodes     VTRK0077
004100*       |          |     | (RESP-CODE) vor Weiterverarbeitung;
004200*       |          |     | Fehlertext "<Schritt> falhou: <Code>"
004300*C.00.01|2009-07-30| jp  | Abbruchbehandlung vereinheitlicht auf  VTRK0090
004400*       |          |     | zentralen PRG-ABBRUCH-Schalter
004500*D.00.00|2015-01-09| mb  | ACC-STATUS ausserhalb 0/1 wird beim    VTRK0087
004600*       |          |     | Verdichten als AUS gewertet (Auftrag
004700*       |          |     | VTRACK-87)
004800*D.01.00|2019-08-22| kl  | Zusatzsichten (REDEFINES) fuer         VTRK0095
004900*       |          |     | Stunden/Minuten/Sekunden und Zerlegung
005000*       |          |     | SERVER-TIME fuer spaetere Auswertung
005100*D.02.00|2022-03-03| tn  | Umstellung auf logische Dateinamen     VTRK0099
005200*       |          |     | TELIN/TELSUM (vorher #DYNAMIC-Assign)
005300*D.03.00|2024-11-04| mh  | Spannungsfeld SUM-EXT-POWER-V mit      VTRK0118
005400*       |          |     | echtem Dezimalpunkt lt. Abnahme-Doku
005500*----------------------------------------------------------------*
005600*
005700* Programmbeschreibung
005800* --------------------
005900*
006000* Verdichtet je Tracker-Geraet einen vom Ueberwachungssystem
006100* (Brasilsat-Plattform) eingelesenen Telemetrie-Rohsatz zu einem
006200* Wartungs-Summensatz.  Rohsaetze mit einem Plattform-Statuscode
006300* ungleich Null werden mit einer Fehlermeldung zurueckgewiesen,
006400* es wird dafuer KEIN Summensatz erzeugt.  Die Verarbeitung der
006500* restlichen Saetze der Datei laeuft unbeeinflusst weiter.
006600*
006700* Verwendete Dateien
006800* ------------------
006900* TELEMETRY-IN : Eingabe, Telemetrie-Rohsaetze, 54 Byte fest
007000* SUMMARY-OUT  : Ausgabe, Wartungs-Summensaetze, 51 Byte fest
007100*
007200******************************************************************
007300 
007400 ENVIRONMENT DIVISION.
007500 CONFIGURATION SECTION.
007600
007700 SPECIAL-NAMES.
008100     SWITCH-15 IS ANZEIGE-VERSION
008200         ON STATUS IS SHOW-VERSION.
008300 
008400 INPUT-OUTPUT SECTION.
008500 FILE-CONTROL.
008600     SELECT TELEMETRY-IN   ASSIGN TO "TELIN"
008650                            ORGANIZATION IS LINE SEQUENTIAL
008700                            FILE STATUS IS TELIN-FILE-STATUS.
008800     SELECT SUMMARY-OUT    ASSIGN TO "TELSUM"
008850                            ORGANIZATION IS LINE SEQUENTIAL
008900                            FILE STATUS IS TELSUM-FILE-STATUS.
009000 
009100 DATA DIVISION.
009200 FILE SECTION.
009300 
009400*----------------------------------------------------------------*
009500* Eingabedatei: ein Telemetrie-Rohsatz pro Geraet und Lauf
009600*----------------------------------------------------------------*
009700 FD  TELEMETRY-IN
009800     RECORD CONTAINS 54 CHARACTERS.
009900 01  RAW-TELEMETRY-REC.
010000     05  RT-RESP-CODE            PIC S9(04).
010100*            Plattform-Statuscode: 0 = OK, ungleich 0 = Fehler
010200     05  RT-IMEI                 PIC X(15).
010300*            Geraetekennung (15-stellige IMEI, als Text)
010400     05  RT-ACC-STATUS           PIC 9(01).
010500         88  RT-ACC-ON                     VALUE 1.
010600         88  RT-ACC-OFF                    VALUE 0.
010700     05  RT-ACC-TIME             PIC 9(09).
010800*            Zuendung/Zubehoer-Einschaltzeit, kumuliert, Sekunden
010900     05  RT-ACC-TIME-HMS REDEFINES RT-ACC-TIME.
011000         10  RT-ACC-TIME-H        PIC 9(05).
011100         10  RT-ACC-TIME-M        PIC 9(02).
011200         10  RT-ACC-TIME-S        PIC 9(02).
011300*            Zusatzsicht fuer Wartungsauswertung (ungenutzt hier)
011400     05  RT-EXT-POWER             PIC 9(03)V9(02).
011500*            Bordspannung, Volt, 2 Nachkommastellen (implizit)
011600     05  RT-EXT-POWER-ALT REDEFINES RT-EXT-POWER.
011700         10  RT-EXT-POWER-DIGITS  PIC 9(05).
011800*            Zusatzsicht ohne Dezimalpunkt (fuer TAL-Altroutinen)
011900     05  RT-SERVER-TIME           PIC X(19).
012000*            Empfangszeitpunkt Plattform, "YYYY-MM-DD HH:MM:SS"
012100     05  RT-SERVER-TIME-PARTS REDEFINES RT-SERVER-TIME.
012200         10  RT-ST-YYYY           PIC X(04).
012300         10  FILLER               PIC X(01).
012400         10  RT-ST-MM             PIC X(02).
012500         10  FILLER               PIC X(01).
012600         10  RT-ST-DD             PIC X(02).
012700         10  FILLER               PIC X(01).
012800         10  RT-ST-HH             PIC X(02).
012900         10  FILLER               PIC X(01).
013000         10  RT-ST-MI             PIC X(02).
013100         10  FILLER               PIC X(01).
013200         10  RT-ST-SS             PIC X(02).
013300     05  FILLER                   PIC X(01).
013400 
013500*----------------------------------------------------------------*
013600* Ausgabedatei: ein Wartungs-Summensatz pro angenommenem Geraet
013700*----------------------------------------------------------------*
013800 FD  SUMMARY-OUT
013900     RECORD CONTAINS 51 CHARACTERS.
014000 01  SUMMARY-REC.
014100     05  SUM-IMEI                 PIC X(15).
014200     05  SUM-ACC-STATUS           PIC 9(01).
014300     05  SUM-ACC-TIME-S           PIC 9(09).
014400     05  SUM-EXT-POWER-V          PIC 9(03).9(02).
014500     05  SUM-SERVER-TIME          PIC X(19).
014600     05  FILLER                   PIC X(01).
014700 
014800 WORKING-STORAGE SECTION.
014900*----------------------------------------------------------------*
015000* Comp-Felder: Praefix Cn mit n = Anzahl Digits
015100*----------------------------------------------------------------*
015200 01          COMP-FELDER.
015300     05      C5-GELESEN          PIC S9(05) COMP VALUE ZERO.
015400     05      C5-UEBERNOMMEN      PIC S9(05) COMP VALUE ZERO.
015500     05      C5-ZURUECKGEWIESEN  PIC S9(05) COMP VALUE ZERO.
015550     05      FILLER              PIC X(01).
015600
015700*----------------------------------------------------------------*
015800* Display-Felder: Praefix D
015900*----------------------------------------------------------------*
016000 01          DISPLAY-FELDER.
016100     05      D-NUM5              PIC  9(05).
016200     05      D-RESP-CODE         PIC -9(04).
016250     05      FILLER              PIC X(01).
016300
016400*----------------------------------------------------------------*
016500* Felder mit konstantem Inhalt: Praefix K
016600*----------------------------------------------------------------*
016700 01          KONSTANTE-FELDER.
016800     05      K-MODUL             PIC X(08)  VALUE "TELSUM0".
016900     05      K-SCHRITT-TRACK     PIC X(05)          VALUE "Track".
016950     05      FILLER              PIC X(01).
017000
017100*----------------------------------------------------------------*
017200* Conditional-Felder
017300*----------------------------------------------------------------*
017400 01          SCHALTER.
017500     05      TELIN-FILE-STATUS   PIC X(02).
017600         88  TELIN-OK                       VALUE "00".
017700         88  TELIN-NOK                      VALUE "01" THRU "99".
017800     05      TELIN-REC-STAT REDEFINES TELIN-FILE-STATUS.
017900         10  TELIN-FILE-STATUS1  PIC X.
018000             88  TELIN-EOF                  VALUE "1".
018100         10                      PIC X.
018200 
018300     05      TELSUM-FILE-STATUS  PIC X(02).
018400         88  TELSUM-OK                      VALUE "00".
018500         88  TELSUM-NOK                     VALUE "01" THRU "99".
018600 
018700     05      RESP-STATUS         PIC 9       VALUE ZERO.
018800         88  RESP-OK                         VALUE ZERO.
018900         88  RESP-NOK                        VALUE 1.
019000 
019100     05      PRG-STATUS          PIC 9       VALUE ZERO.
019200         88  PRG-OK                          VALUE ZERO.
019300         88  PRG-ABBRUCH                     VALUE 1.
019350     05  FILLER                  PIC X(01).
019400
019500*----------------------------------------------------------------*
019600* weitere Arbeitsfelder
019700*----------------------------------------------------------------*
019800 01          WORK-FELDER.
019900     05      W-SCHRITT-NAME      PIC X(05)          VALUE SPACES.
020000*            Name des zu pruefenden Verarbeitungsschritts
020100     05      W-RESP-CODE         PIC S9(04)          VALUE ZERO.
020200*            Statuscode der aktuell zu pruefenden Antwort
020250     05      FILLER              PIC X(01).
020300
020400 PROCEDURE DIVISION.
020500******************************************************************
020600* Steuerungs-Section
020700******************************************************************
020800 A100-STEUERUNG SECTION.
020900 A100-00.
021000**  ---> wenn SWITCH-15 gesetzt ist
021100**  ---> nur Umwandlungszeitpunkt zeigen und dann beenden
021200     IF  SHOW-VERSION
021300         DISPLAY K-MODUL " vom: " WHEN-COMPILED
021400         STOP RUN
021500     END-IF
021600 
021700**  ---> Vorlauf: Felder initialisieren, Dateien oeffnen
021800     PERFORM B000-VORLAUF
021900 
022000**  ---> Verarbeitung: je Rohsatz pruefen, verdichten, schreiben
022100     IF  PRG-ABBRUCH
022200         CONTINUE
022300     ELSE
022400         PERFORM B100-VERARBEITUNG
022500     END-IF
022600 
022700**  ---> Nachlauf: Dateien schliessen, Abschlussprotokoll
022800     PERFORM B090-ENDE
022900     STOP RUN
023000     .
023100 A100-99.
023200     EXIT.
023300 
023400******************************************************************
023500* Vorlauf
023600******************************************************************
023700 B000-VORLAUF SECTION.
023800 B000-00.
023900**  ---> Initialisierung Zaehler und Schalter
024000     PERFORM C000-INIT
024100 
024200**  ---> Dateien oeffnen
024300     PERFORM F100-OPEN-FILES
024400     .
024500 B000-99.
024600     EXIT.
024700 
024800******************************************************************
024900* Verarbeitung - Hauptschleife ueber die Rohsaetze
025000******************************************************************
025100 B100-VERARBEITUNG SECTION.
025200 B100-00.
025300**  ---> 1. Lesen der Eingabedatei
025400     READ TELEMETRY-IN AT END SET TELIN-EOF TO TRUE END-READ
025500 
025600     PERFORM C100-SATZ-VERARBEITEN UNTIL TELIN-EOF
025700     .
025800 B100-99.
025900     EXIT.
026000 
026100******************************************************************
026200* Ende - Dateien schliessen und Abschlussprotokoll ausgeben
026300******************************************************************
026400 B090-ENDE SECTION.
026500 B090-00.
026600     PERFORM F900-CLOSE-FILES
026700     PERFORM D100-ABSCHLUSS
026800     .
026900 B090-99.
027000     EXIT.
027100 
027200******************************************************************
027300* Verarbeitung eines einzelnen Rohsatzes
027400******************************************************************
027500 C100-SATZ-VERARBEITEN SECTION.
027600 C100-00.
027700     ADD  1                      TO C5-GELESEN
027800 
027900**  ---> Pruefung Plattform-Statuscode fuer Schritt "Track"
028000     MOVE K-SCHRITT-TRACK        TO W-SCHRITT-NAME
028100     MOVE RT-RESP-CODE           TO W-RESP-CODE
028200     PERFORM C200-RESPONSE-VALIDATION
028300 
028400     IF  RESP-NOK
028500**       ---> zurueckweisen, kein Summensatz
028600         ADD  1                  TO C5-ZURUECKGEWIESEN
028700     ELSE
028800**       ---> uebernehmen, Summensatz aufbauen und schreiben
028900         PERFORM C300-SATZ-UMSETZEN
029000         ADD  1                  TO C5-UEBERNOMMEN
029100     END-IF
029200 
029300**  ---> Nachlesen der Eingabedatei
029400     READ TELEMETRY-IN AT END SET TELIN-EOF TO TRUE END-READ
029500     .
029600 C100-99.
029700     EXIT.
029800 
029900******************************************************************
030000* RESPONSE-VALIDATION - gemeinsame Pruefregel fuer Antworten der
030100* Plattform (Statuscode 0 = OK, ungleich 0 = Fehler im Schritt)
030200******************************************************************
030300 C200-RESPONSE-VALIDATION SECTION.
030400 C200-00.
030500     IF  W-RESP-CODE = ZERO
030600         SET RESP-OK  TO TRUE
030700     ELSE
030800         SET RESP-NOK TO TRUE
030900         MOVE W-RESP-CODE        TO D-RESP-CODE
031000         DISPLAY W-SCHRITT-NAME " falhou: " D-RESP-CODE
031100     END-IF
031200     .
031300 C200-99.
031400     EXIT.
031500 
031600******************************************************************
031700* Summensatz aus dem Rohsatz ableiten und schreiben - reine
031800* Feldkopien, keine Arithmetik, Feldbreiten bleiben erhalten
031900******************************************************************
032000 C300-SATZ-UMSETZEN SECTION.
032100 C300-00.
032200     MOVE RT-IMEI                TO SUM-IMEI
032300     MOVE RT-ACC-TIME            TO SUM-ACC-TIME-S
032400     MOVE RT-EXT-POWER           TO SUM-EXT-POWER-V
032500     MOVE RT-SERVER-TIME         TO SUM-SERVER-TIME
032600 
032700**  ---> Zuendungsstatus: nur 1 gilt als EIN, alles andere AUS
032800     IF  RT-ACC-ON
032900         MOVE 1                  TO SUM-ACC-STATUS
033000     ELSE
033100         MOVE 0                  TO SUM-ACC-STATUS
033200     END-IF
033300 
033400     WRITE SUMMARY-REC
033500     .
033600 C300-99.
033700     EXIT.
033800 
033900******************************************************************
034000* Initialisierung von Zaehlern und Schaltern
034100******************************************************************
034200 C000-INIT SECTION.
034300 C000-00.
034400     INITIALIZE SCHALTER
034500                COMP-FELDER
034600                WORK-FELDER
034700     .
034800 C000-99.
034900     EXIT.
035000 
035100******************************************************************
035200* Oeffnen der Ein- und Ausgabedatei
035300******************************************************************
035400 F100-OPEN-FILES SECTION.
035500 F100-00.
035600     OPEN INPUT  TELEMETRY-IN
035700     IF  TELIN-NOK
035800         DISPLAY "Fehler beim Oeffnen TELIN: " TELIN-FILE-STATUS
035900         SET PRG-ABBRUCH TO TRUE
036000     END-IF
036100 
036200     OPEN OUTPUT SUMMARY-OUT
036300     IF  TELSUM-NOK
036400         DISPLAY "Fehler beim Oeffnen TELSUM: " TELSUM-FILE-STATUS
036500         SET PRG-ABBRUCH TO TRUE
036600     END-IF
036700     .
036800 F100-99.
036900     EXIT.
037000 
037100******************************************************************
037200* Schliessen der Ein- und Ausgabedatei
037300******************************************************************
037400 F900-CLOSE-FILES SECTION.
037500 F900-00.
037600     CLOSE TELEMETRY-IN
037700     CLOSE SUMMARY-OUT
037800     .
037900 F900-99.
038000     EXIT.
038100 
038200******************************************************************
038300* Abschlussprotokoll - Laufsteuerzaehler
038400******************************************************************
038500 D100-ABSCHLUSS SECTION.
038600 D100-00.
038700     MOVE C5-GELESEN             TO D-NUM5
038800     DISPLAY "Saetze gelesen            : " D-NUM5
038900 
039000     MOVE C5-UEBERNOMMEN         TO D-NUM5
039100     DISPLAY "Saetze uebernommen        : " D-NUM5
039200 
039300     MOVE C5-ZURUECKGEWIESEN     TO D-NUM5
039400     DISPLAY "Saetze zurueckgewiesen    : " D-NUM5
039500     .
039600 D100-99.
039700     EXIT.
039800 
039900******************************************************************
040000* ENDE Source-Programm
040100******************************************************************
